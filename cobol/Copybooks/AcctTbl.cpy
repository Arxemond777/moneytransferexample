000100******************************************************************
000200* ACCTTBL.CPY
000300*
000400* IN-MEMORY ACCOUNT TABLE AND LOOKUP-PARAMETER AREA.  COPIED
000500* INTO WORKING-STORAGE BY ACCTMAIN AND TRANPOST (WHERE IT IS
000600* BOTH THE LIVE ACCOUNT TABLE AND THE ONE ARGUMENT PASSED ON THE
000700* CALL TO ACCOUNT-SEARCH) AND INTO THE LINKAGE SECTION OF
000800* ACCTSRCH (WHERE IT IS THE RECEIVED ARGUMENT).  KEEP THE TWO
000900* COPIES IN STEP - THIS IS THE ONLY PARAMETER ACCOUNT-SEARCH
001000* TAKES.
001100*
001200* AS-TABLE-COUNT MUST BE SET TO THE NUMBER OF ACTIVE ENTRIES
001300* BEFORE THE CALL.  THE TABLE MUST BE MAINTAINED IN ASCENDING
001400* AS-ENTRY-ID ORDER BY THE CALLER - ACCOUNT-SEARCH DOES A BINARY
001500* SEARCH AND WILL MISS ENTRIES IF THE TABLE IS OUT OF SEQUENCE.
001600******************************************************************
001700 01  ACCOUNT-SEARCH-AREA.
001800     05  AS-SEARCH-ID            PIC 9(10).
001900     05  AS-TABLE-COUNT           PIC 9(4) COMP.
002000     05  AS-FOUND-SW              PIC X(01).
002100         88  AS-FOUND                    VALUE "Y".
002200         88  AS-NOT-FOUND                VALUE "N".
002300     05  AS-FOUND-INDEX           PIC 9(4) COMP.
002400     05  AS-FOUND-BALANCE         PIC S9(11)V99.
002500     05  AS-FOUND-BALANCE-X REDEFINES AS-FOUND-BALANCE.
002600         10  AS-FOUND-BAL-WHOLE      PIC S9(11).
002700         10  AS-FOUND-BAL-CENTS      PIC 99.
002750     05  FILLER                   PIC X(01).
002800     05  AS-ACCOUNT-ENTRY         OCCURS 1000 TIMES
002900                                  ASCENDING KEY IS AS-ENTRY-ID
003000                                  INDEXED BY AS-IX.
003100         10  AS-ENTRY-ID          PIC 9(10).
003200         10  AS-ENTRY-BALANCE     PIC S9(11)V99.
003300         10  AS-ENTRY-BALANCE-X REDEFINES AS-ENTRY-BALANCE.
003400             15  AS-ENTRY-BAL-WHOLE  PIC S9(11).
003500             15  AS-ENTRY-BAL-CENTS  PIC 99.
003550         10  FILLER               PIC X(01).
