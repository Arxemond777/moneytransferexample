000100******************************************************************
000200* NEWACCT.CPY
000300*
000400* NEW-ACCOUNT REQUEST RECORD.  ARRIVAL-ORDER INPUT TO THE
000500* ACCTMAIN STEP.  NO ACTION CODE - THIS STREAM IS ADD-ONLY;
000600* CLOSURES ARE HANDLED BY THE ON-LINE SYSTEM, NOT BY THIS BATCH.
000700* RECORD LENGTH FIXED AT 23 BYTES - SAME WIDTH AS ACCTREC.CPY
000800* SO THE TWO FILES CAN SHARE A DASD MODEL IN JCL IF NEEDED.
000900*
001000* CODE EACH COPY STATEMENT AS
001100*     COPY "Copybooks/NewAcctRec.cpy"
001200*         REPLACING ==:TAG:== BY ==xxx==.
001300*    05  NA-ID-:TAG:         REQUESTED ACCOUNT NUMBER.
001400*    05  NA-BALANCE-:TAG:    OPENING BALANCE, MUST NOT BE
001500*                            NEGATIVE.
001600******************************************************************
001700 01  NEW-ACCOUNT-RECORD-:TAG:.
001800     05  NA-ID-:TAG:             PIC 9(10).
001900     05  NA-BALANCE-:TAG:        PIC S9(11)V99.
002000     88  NA-BAL-NEGATIVE-:TAG:
002100             VALUE -99999999999.99 THRU -0.01.
002200*        ALTERNATE VIEW - USED WHEN EDITING THE OPENING BALANCE
002300*        ONTO THE ACKNOWLEDGEMENT LINE.
002400     05  NA-BALANCE-PARTS-:TAG: REDEFINES NA-BALANCE-:TAG:.
002500         10  NA-BAL-WHOLE-:TAG:  PIC S9(11).
002600         10  NA-BAL-CENTS-:TAG:  PIC 99.
