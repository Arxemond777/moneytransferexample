000100******************************************************************
000200* TRANREQ.CPY
000300*
000400* TRANSFER REQUEST RECORD.  ARRIVAL-ORDER (FIFO) INPUT TO THE
000500* TRANPOST STEP.  TXN-SEQ IS THE SEQUENCE NUMBER THE TELLER-
000600* WINDOW SYSTEM STAMPS ON A TRANSFER AT THE TIME IT IS
000700* ACCEPTED - HERE IT IS SIMPLY THE NEXT NUMBER IN THE BATCH.
000800* RECORD LENGTH FIXED AT 41 BYTES.
000900*
001000* CODE EACH COPY STATEMENT AS
001100*     COPY "Copybooks/TranReq.cpy" REPLACING ==:TAG:== BY ==xxx==.
001200*
001300*    05  TXN-SEQ-:TAG:       TRANSACTION SEQUENCE NUMBER.
001400*    05  TXN-FROM-ID-:TAG:   SENDING ACCOUNT NUMBER.
001500*    05  TXN-TO-ID-:TAG:     RECEIVING ACCOUNT NUMBER.
001600*    05  TXN-AMOUNT-:TAG:    AMOUNT TO TRANSFER, MUST BE
001700*                            GREATER THAN ZERO.
001800******************************************************************
001900 01  TRANSFER-REQUEST-RECORD-:TAG:.
002000     05  TXN-SEQ-:TAG:           PIC 9(8).
002100     05  TXN-FROM-ID-:TAG:       PIC 9(10).
002200     05  TXN-TO-ID-:TAG:         PIC 9(10).
002300     05  TXN-AMOUNT-:TAG:        PIC S9(11)V99.
002400     88  TXN-AMT-NOT-POSITIVE-:TAG:
002500             VALUE -99999999999.99 THRU 0.00.
002600*        ALTERNATE VIEW - USED TO EDIT THE AMOUNT ONTO THE
002700*        SUMMARY-REPORT DETAIL LINE.
002800     05  TXN-AMOUNT-PARTS-:TAG: REDEFINES TXN-AMOUNT-:TAG:.
002900         10  TXN-AMT-WHOLE-:TAG: PIC S9(11).
003000         10  TXN-AMT-CENTS-:TAG: PIC 99.
