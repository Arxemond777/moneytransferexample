000100******************************************************************
000200* ACCTREC.CPY
000300*
000400* ACCOUNT MASTER RECORD.  SHARED LAYOUT - USED BY THE ACCTMAIN
000500* AND TRANPOST BATCH STEPS, AND BY THE TELLER-WINDOW ON-LINE
000600* SYSTEM (NOT PART OF THIS JOB STREAM).  RECORD LENGTH IS FIXED
000700* AT 23 BYTES ACROSS ALL THREE - DO NOT EXPAND THIS COPYBOOK
000800* WITHOUT CLEARING IT WITH THE ON-LINE SYSTEMS GROUP FIRST.
000900*
001000* CODE EACH COPY STATEMENT AS
001100*     COPY "Copybooks/AcctRec.cpy" REPLACING ==:TAG:== BY ==xxx==.
001200* SO EACH FD OR WORKING-STORAGE COPY OF THIS RECORD GETS ITS OWN
001300* SET OF NAMES.
001400*
001500*    05  ACCT-ID-:TAG:       NUMERIC ACCOUNT NUMBER, MUST BE
001600*                            GREATER THAN ZERO.
001700*    05  ACCT-BALANCE-:TAG:  CURRENT BALANCE, 2 DECIMAL PLACES,
001800*                            SIGNED (A CLOSED-OUT OR OVERDRAWN
001900*                            ACCOUNT MAY CARRY A NEGATIVE OR
002000*                            ZERO BALANCE).
002100******************************************************************
002200 01  ACCOUNT-RECORD-:TAG:.
002300     05  ACCT-ID-:TAG:           PIC 9(10).
002400     05  ACCT-BALANCE-:TAG:      PIC S9(11)V99.
002500     88  ACCT-BAL-NEGATIVE-:TAG:
002600             VALUE -99999999999.99 THRU -0.01.
002700     88  ACCT-BAL-ZERO-OR-LESS-:TAG:
002800             VALUE -99999999999.99 THRU 0.00.
002900*        ALTERNATE VIEW - USED BY THE REJECT-MESSAGE ROUTINES
003000*        TO EDIT THE BALANCE WITHOUT A SEPARATE MOVE.
003100     05  ACCT-BALANCE-PARTS-:TAG: REDEFINES ACCT-BALANCE-:TAG:.
003200         10  ACCT-BAL-WHOLE-:TAG: PIC S9(11).
003300         10  ACCT-BAL-CENTS-:TAG: PIC 99.
