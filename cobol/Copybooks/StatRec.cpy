000100******************************************************************
000200* STATREC.CPY
000300*
000400* TRANSACTION STATUS RECORD.  OUTPUT OF THE TRANPOST STEP,
000500* ONE PER QUEUED TRANSFER, WRITTEN IN ARRIVAL ORDER AFTER THE
000600* WHOLE BATCH HAS POSTED (SEE 500-DRAIN-STATUS-TABLE).  A THIRD
000700* STATUS VALUE OF "CRITICAL" IS DEFINED BELOW FOR COMPATIBILITY
000800* WITH THE ON-LINE SYSTEM'S STATUS CODES BUT THIS BATCH NEVER
000900* SETS IT.  RECORD LENGTH FIXED AT 95 BYTES.
001000*
001100* CODE EACH COPY STATEMENT AS
001200*     COPY "Copybooks/StatRec.cpy" REPLACING ==:TAG:== BY ==xxx==.
001300*
001400*    05  ST-TXN-SEQ-:TAG:    TRANSACTION SEQUENCE NUMBER.
001500*    05  ST-STATUS-:TAG:     'SUCCESS ', 'ERROR   ' OR
001600*                            'CRITICAL' (UNUSED).
001700*    05  ST-MESSAGE-:TAG:    REASON TEXT WHEN ST-STATUS IS
001800*                            'ERROR   '; SPACES ON SUCCESS.
001900*    05  ST-TIMESTAMP-:TAG:  DATE-TIME STATUS WAS PRODUCED.
002000******************************************************************
002100 01  TRANSACTION-STATUS-RECORD-:TAG:.
002200     05  ST-TXN-SEQ-:TAG:        PIC 9(8).
002300     05  ST-STATUS-:TAG:         PIC X(8).
002400         88  ST-STATUS-SUCCESS-:TAG:     VALUE "SUCCESS ".
002500         88  ST-STATUS-ERROR-:TAG:       VALUE "ERROR   ".
002600         88  ST-STATUS-CRITICAL-:TAG:    VALUE "CRITICAL".
002700     05  ST-MESSAGE-:TAG:        PIC X(60).
002800     05  ST-TIMESTAMP-:TAG:      PIC X(19).
002900*        ALTERNATE VIEW - BREAKS THE TIMESTAMP OUT FOR THE
003000*        DETAIL-LINE EDIT IN THE SUMMARY REPORT.
003100     05  ST-TIMESTAMP-PARTS-:TAG: REDEFINES ST-TIMESTAMP-:TAG:.
003200         10  ST-TS-DATE-:TAG:    PIC X(10).
003300         10  FILLER              PIC X(01).
003400         10  ST-TS-TIME-:TAG:    PIC X(08).
