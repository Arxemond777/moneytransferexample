000100******************************************************************
000200 IDENTIFICATION              DIVISION.
000300*-----------------------------------------------------------------
000400 PROGRAM-ID.                 ACCOUNT-SEARCH.
000500 AUTHOR.                     R. HALVORSEN.
000600 INSTALLATION.               MIDLAND STATE EMPLOYEES CREDIT
000700                             UNION - EDP DIVISION.
000800 DATE-WRITTEN.               03/14/1987.
000900 DATE-COMPILED.
001000 SECURITY.                   INTERNAL USE ONLY - SEE DP STANDARDS
001100                             MANUAL SECTION 4.2.
001200******************************************************************
001300* CHANGE LOG.
001400*-----------------------------------------------------------------
001500* DATE       BY    REQUEST    DESCRIPTION
001600* ---------- ----- ---------- -----------------------------------
001700* 03/14/1987 RH    INITIAL    SUBPROGRAM WRITTEN - SHARED LOOKUP
001800*                             ROUTINE FOR ACCTMAIN AND TRANPOST.
001900* 09/02/1988 RH    CR-0118    ADDED AS-FOUND-BALANCE SO CALLERS
002000*                             DO NOT HAVE TO RE-INDEX THE TABLE.
002100* 01/19/1990 DO    CR-0203    LINEAR SCAN REPLACED WITH A BINARY
002200*                             SEARCH NOW THAT THE TABLE CAN RUN
002300*                             TO 1000 ENTRIES.
002400* 11/30/1991 DO    CR-0251    WS-SCAN-COUNT ADDED FOR THE MONTHLY
002500*                             CAPACITY-PLANNING EXTRACT.
002600* 07/08/1993 MP    CR-0309    GUARD AGAINST AS-TABLE-COUNT OF
002700*                             ZERO BEFORE ENTERING THE SCAN.
002800* 04/22/1996 TY    CR-0388    COMMENT CLEANUP, NO LOGIC CHANGE.
002900* 12/11/1998 SQ    Y2K-004    REVIEWED FOR YEAR 2000 - NO DATE
003000*                             FIELDS IN THIS SUBPROGRAM, NO
003100*                             CHANGE REQUIRED.
003200* 06/17/1999 SQ    CR-0417    AS-FOUND-INDEX NOW RETURNED EVEN
003300*                             WHEN NOT FOUND, HOLDING THE
003400*                             INSERTION POINT - ACCTMAIN USES
003500*                             THIS TO KEEP THE TABLE IN ID ORDER.
003600* 02/08/2001 SQ    CR-0452    MOVED THE TABLE LAYOUT OUT TO
003700*                             ACCTTBL.CPY SO TRANPOST STOPS
003800*                             CARRYING A SECOND HAND-KEYED COPY.
003900******************************************************************
004000 ENVIRONMENT                 DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION               SECTION.
004300 SOURCE-COMPUTER.            WHATEVER-PC.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600******************************************************************
004700 DATA                        DIVISION.
004800*-----------------------------------------------------------------
004900 WORKING-STORAGE             SECTION.
005000*-----------------------------------------------------------------
005100 01  SWITCHES-AND-COUNTERS.
005200     05  WS-LOW               PIC 9(4) COMP.
005300     05  WS-HIGH              PIC 9(4) COMP.
005400     05  WS-MID               PIC 9(4) COMP.
005500     05  WS-SCAN-COUNT        PIC 9(4) COMP VALUE ZERO.
005600*        CR-0251 - THIS COMPILER DISPLAYS A COMP ITEM AS RAW
005700*        BINARY, SO THE CAPACITY EXTRACT REDEFINES IT FOR
005800*        DISPLAY.
005900     05  WS-SCAN-COUNT-X REDEFINES WS-SCAN-COUNT.
006000         10  FILLER            PIC X(01).
006100         10  WS-SCAN-COUNT-D   PIC 9(03).
006150     05  FILLER               PIC X(01).
006200*-----------------------------------------------------------------
006300 LINKAGE                     SECTION.
006400*-----------------------------------------------------------------
006500* CR-0452 - SHARED WITH ACCTMAIN AND TRANPOST.
006600 COPY "Copybooks/AcctTbl.cpy".
006700******************************************************************
006800 PROCEDURE DIVISION USING ACCOUNT-SEARCH-AREA.
006900*-----------------------------------------------------------------
007000* MAIN PROCEDURE.  BINARY SEARCH OF THE ACCOUNT TABLE (CR-0203).
007100* RETURNS AS-FOUND-SW = "Y" AND AS-FOUND-BALANCE WHEN THE ID IS
007200* PRESENT; OTHERWISE AS-FOUND-SW = "N" AND AS-FOUND-INDEX LEFT
007300* HOLDING THE SUBSCRIPT WHERE THE ID BELONGS (ACCTMAIN'S
007350* INSERT LOGIC DEPENDS ON THIS - CR-0417).
007500*-----------------------------------------------------------------
007600 100-ACCOUNT-SEARCH.
007700     MOVE "N"                TO AS-FOUND-SW.
007800     MOVE 1                  TO AS-FOUND-INDEX.
007900     IF AS-TABLE-COUNT = ZERO
008000         GO TO 100-ACCOUNT-SEARCH-EXIT.
008100     MOVE 1                  TO WS-LOW.
008200     MOVE AS-TABLE-COUNT     TO WS-HIGH.
008300     PERFORM 200-BINARY-SCAN THRU 200-BINARY-SCAN-EXIT
008400             UNTIL WS-LOW > WS-HIGH OR AS-FOUND.
008500     IF AS-NOT-FOUND
008600         MOVE WS-LOW              TO AS-FOUND-INDEX.
008700 100-ACCOUNT-SEARCH-EXIT.
008800     EXIT PROGRAM.
008900*-----------------------------------------------------------------
009000* ONE PROBE OF THE BINARY SEARCH (CR-0203).
009100*-----------------------------------------------------------------
009200 200-BINARY-SCAN.
009300     ADD 1                   TO WS-SCAN-COUNT.
009400     COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.
009500     IF AS-ENTRY-ID(WS-MID) = AS-SEARCH-ID
009600         MOVE "Y"                         TO AS-FOUND-SW
009700         MOVE WS-MID                      TO AS-FOUND-INDEX
009800         MOVE AS-ENTRY-BALANCE(WS-MID)     TO AS-FOUND-BALANCE
009900         GO TO 200-BINARY-SCAN-EXIT
010000     END-IF.
010100     IF AS-ENTRY-ID(WS-MID) > AS-SEARCH-ID
010200         MOVE WS-MID                      TO AS-FOUND-INDEX
010300         COMPUTE WS-HIGH = WS-MID - 1
010400     ELSE
010500         COMPUTE WS-LOW = WS-MID + 1
010600         ADD 1                             TO AS-FOUND-INDEX
010700     END-IF.
010800 200-BINARY-SCAN-EXIT.
010900     EXIT.
