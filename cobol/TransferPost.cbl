000100******************************************************************
000200* THIS PROGRAM VALIDATES AND POSTS THE MONEY-TRANSFER REQUEST
000300* FILE AGAINST THE ACCOUNT MASTER, WRITES THE TRANSACTION
000400* STATUS FILE, AND PRINTS THE DAILY SUMMARY REPORT.
000500*
000600* USED FILES
000700*    - ACCOUNT MASTER FILE (IN, FROM ACCTMAIN) : ACCTMID
000800*    - TRANSFER REQUEST FILE                   : TRANREQ
000900*    - ACCOUNT MASTER FILE (OUT)                : ACCTMSO
001000*    - TRANSACTION STATUS FILE                  : TRANSTAT
001100*    - SUMMARY REPORT                           : SUMMRPT
001200*
001300* RUNS IN TWO PASSES OVER THE TRANSFER FILE - CR-0467.  PASS ONE
001400* INTAKE-VALIDATES EVERY RECORD AND APPENDS EACH ACCEPTED ONE TO
001500* WS-QUEUE-AREA WITHOUT TOUCHING THE ACCOUNT TABLE - SEE
001600* 400-VALIDATE-INTAKE AND 400-APPEND-QUEUE-ENTRY.  PASS TWO THEN
001700* DRAINS THE QUEUE IN ARRIVAL ORDER AND POSTS EACH ENTRY AGAINST
001800* WHATEVER BALANCE IS CURRENT AT THAT POINT - SEE
001900* 400-POST-TRANSFER.  THE STATUS RECORD FOR EACH POSTED TRANSFER
002000* IS HELD IN WS-STATUS-TABLE AND WRITTEN TO TRANSTAT IN ONE PASS
002100* AT END OF RUN - SEE 500-DRAIN-STATUS-TABLE.
002200******************************************************************
002300 IDENTIFICATION              DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.                 TRANSFER-POST.
002600 AUTHOR.                     R. HALVORSEN.
002700 INSTALLATION.               MIDLAND STATE EMPLOYEES CREDIT
002800                             UNION - EDP DIVISION.
002900 DATE-WRITTEN.               03/21/1987.
003000 DATE-COMPILED.
003100 SECURITY.                   INTERNAL USE ONLY - SEE DP STANDARDS
003200                             MANUAL SECTION 4.2.
003300******************************************************************
003400* CHANGE LOG.
003500*-----------------------------------------------------------------
003600* DATE       BY    REQUEST    DESCRIPTION
003700* ---------- ----- ---------- -----------------------------------
003800* 03/21/1987 RH    INITIAL    PROGRAM WRITTEN - VALIDATE, POST,
003900*                             AND REPORT IN ONE PASS OVER THE
004000*                             ARRIVAL-ORDER TRANSFER FILE.
004100* 09/02/1988 RH    CR-0118    SENDER/RECEIVER LOOKUP NOW CALLS
004200*                             ACCOUNT-SEARCH INSTEAD OF SCANNING
004300*                             THE TABLE IN-LINE.
004400* 01/19/1990 DO    CR-0203    TABLE SIZE RAISED TO 1000 ENTRIES
004500*                             TO MATCH ACCTSRCH'S BINARY SEARCH.
004600* 11/30/1991 DO    CR-0261    STATUS RECORDS NO LONGER WRITTEN
004700*                             ONE AT A TIME - ACCUMULATED IN
004800*                             WS-STATUS-TABLE AND DRAINED AT
004900*                             END OF RUN SO A SHORT TRANSTAT
005000*                             RUN DOESN'T SIT HALF-WRITTEN IF
005100*                             THE STEP ABENDS MID-FILE.
005200* 07/08/1993 MP    CR-0310    SUMMARY REPORT ADDED - REPLACES
005300*                             THE STAND-ALONE REPORT STEP THAT
005400*                             USED TO READ TRANSTAT BACK IN;
005500*                             FROM-ID/TO-ID/AMOUNT ARE ONLY
005600*                             EVER IN STORAGE HERE, NOT ON
005700*                             TRANSTAT, SO THE REPORT HAS TO
005800*                             BE PRINTED FROM THIS STEP.
005900* 04/22/1996 TY    CR-0388    REJECT AND STATUS MESSAGES
006000*                             REWORDED TO MATCH THE TELLER
006100*                             SYSTEM'S WORDING EXACTLY SO THE
006200*                             NIGHTLY RECON JOB CAN STRING-
006300*                             MATCH THEM.
006400* 12/11/1998 SQ    Y2K-004    DATE-WRITTEN AND DATE-COMPILED
006500*                             REVIEWED - RUN-DATE FIELDS ARE
006600*                             ALL FOUR-DIGIT YEAR, NO CHANGE
006700*                             REQUIRED.
006800* 06/17/1999 SQ    CR-0417    MISSING SENDER OR RECEIVER AT
006900*                             POSTING TIME NOW TREATED AS A
007000*                             ZERO BALANCE INSTEAD OF ABENDING
007100*                             THE STEP.
007200* 02/08/2001 SQ    CR-0452    ACCOUNT-SEARCH-AREA MOVED OUT TO
007300*                             ACCTTBL.CPY.
007400* 03/11/2003 SQ    CR-0467    AUDIT FOUND THE SUFFICIENT-FUNDS
007500*                             RE-CHECK IN 400-POST-TRANSFER COULD
007600*                             NEVER FAIL - VALIDATION AND POSTING
007700*                             WERE HAPPENING BACK TO BACK ON THE
007800*                             SAME RECORD WITH NO CHANCE FOR THE
007900*                             SENDER'S BALANCE TO MOVE BETWEEN THE
008000*                             TWO.  SPLIT THE RUN INTO TWO REAL
008100*                             PASSES - PASS ONE BUILDS THE
008200*                             ACCEPTED QUEUE (WS-QUEUE-AREA)
008300*                             WITHOUT POSTING ANYTHING; PASS TWO
008400*                             DRAINS IT AND POSTS/RECHECKS EACH
008500*                             ENTRY IN ORDER, SO A SECOND TRANSFER
008600*                             AGAINST A SENDER ALREADY DEBITED BY
008700*                             AN EARLIER QUEUED TRANSFER CAN STILL
008800*                             FAIL THE RECHECK.
008900******************************************************************
009000 ENVIRONMENT                 DIVISION.
009100*-----------------------------------------------------------------
009200 CONFIGURATION               SECTION.
009300 SOURCE-COMPUTER.            WHATEVER-PC.
009400 SPECIAL-NAMES.
009500     C01 IS TOP-OF-FORM.
009600*-----------------------------------------------------------------
009700 INPUT-OUTPUT                SECTION.
009800 FILE-CONTROL.
009900     SELECT  ACCOUNT-MASTER-IN
010000             ASSIGN TO ACCTMID
010100             ORGANIZATION IS LINE SEQUENTIAL.
010200
010300     SELECT  TRAN-REQUEST-FILE-IN
010400             ASSIGN TO TRANREQ
010500             ORGANIZATION IS LINE SEQUENTIAL.
010600
010700     SELECT  ACCOUNT-MASTER-OUT
010800             ASSIGN TO ACCTMSO
010900             ORGANIZATION IS LINE SEQUENTIAL.
011000
011100     SELECT  TRAN-STATUS-OUT
011200             ASSIGN TO TRANSTAT
011300             ORGANIZATION IS LINE SEQUENTIAL.
011400
011500     SELECT  SUMMARY-REPORT-OUT
011600             ASSIGN TO SUMMRPT
011700             ORGANIZATION IS LINE SEQUENTIAL.
011800
011900******************************************************************
012000 DATA                        DIVISION.
012100*-----------------------------------------------------------------
012200 FILE                        SECTION.
012300 FD  ACCOUNT-MASTER-IN
012400     RECORD CONTAINS 23 CHARACTERS
012500     DATA RECORD IS ACCOUNT-RECORD-IN.
012600     COPY "Copybooks/AcctRec.cpy"
012700         REPLACING ==:TAG:== BY ==IN==.
012800
012900 FD  TRAN-REQUEST-FILE-IN
013000     RECORD CONTAINS 41 CHARACTERS
013100     DATA RECORD IS TRANSFER-REQUEST-RECORD-IN.
013200     COPY "Copybooks/TranReq.cpy"
013300         REPLACING ==:TAG:== BY ==IN==.
013400
013500 FD  ACCOUNT-MASTER-OUT
013600     RECORD CONTAINS 23 CHARACTERS
013700     DATA RECORD IS ACCOUNT-RECORD-OUT.
013800     COPY "Copybooks/AcctRec.cpy"
013900         REPLACING ==:TAG:== BY ==OUT==.
014000
014100 FD  TRAN-STATUS-OUT
014200     RECORD CONTAINS 95 CHARACTERS
014300     DATA RECORD IS TRANSACTION-STATUS-RECORD-OUT.
014400     COPY "Copybooks/StatRec.cpy"
014500         REPLACING ==:TAG:== BY ==OUT==.
014600
014700 FD  SUMMARY-REPORT-OUT
014800     RECORD CONTAINS 132 CHARACTERS
014900     DATA RECORD IS SUMMARY-LINE-OUT.
015000 01  SUMMARY-LINE-OUT            PIC X(132).
015100*-----------------------------------------------------------------
015200 WORKING-STORAGE             SECTION.
015300*-----------------------------------------------------------------
015400 01  SWITCHES-AND-COUNTERS.
015500     05  MASTER-EOF-SW        PIC X(01).
015600         88  MASTER-EOF               VALUE "Y".
015700     05  TRANREQ-EOF-SW       PIC X(01).
015800         88  TRANREQ-EOF              VALUE "Y".
015900     05  WS-INTAKE-VALID-SW   PIC X(01).
016000         88  WS-INTAKE-VALID          VALUE "Y".
016100         88  WS-INTAKE-INVALID        VALUE "N".
016200     05  WS-POST-RESULT-SW    PIC X(01).
016300         88  WS-POST-OK               VALUE "Y".
016400         88  WS-POST-FAILED           VALUE "N".
016500     05  WS-READ-COUNT        PIC 9(6) COMP VALUE ZERO.
016600     05  WS-INTAKE-REJECT-CNT PIC 9(6) COMP VALUE ZERO.
016700     05  WS-POSTED-COUNT      PIC 9(6) COMP VALUE ZERO.
016800     05  WS-POST-ERROR-COUNT  PIC 9(6) COMP VALUE ZERO.
016900     05  WS-IX                PIC 9(4) COMP.
017000     05  WS-SENDER-IX         PIC 9(4) COMP.
017100     05  WS-RECEIVER-IX       PIC 9(4) COMP.
017200     05  WS-LINE-CNT          PIC 9(2) COMP VALUE ZERO.
017300     05  FILLER               PIC X(01).
017400
017500 01  WS-REJECT-MESSAGE        PIC X(60).
017600
017700*        BALANCE WORK AREAS FOR 400-POST-TRANSFER - A MISSING
017800*        SENDER OR RECEIVER (CR-0417) IS TREATED AS ZERO.
017900 01  WS-POSTING-AREAS.
018000     05  WS-SENDER-BALANCE    PIC S9(11)V99.
018100     05  WS-RECEIVER-BALANCE  PIC S9(11)V99.
018200     05  WS-POST-RESULT       PIC S9(11)V99.
018300     05  FILLER               PIC X(01).
018400
018500*        CONTROL TOTALS PRINTED ON THE SUMMARY REPORT.
018600 01  WS-ACCUMULATORS.
018700     05  WS-TOTAL-TRANSFERRED PIC S9(11)V99 VALUE ZERO.
018800     05  FILLER               PIC X(01).
018900
019000 01  WS-RUN-DATE.
019100     05  WS-RUN-DATE-YMD      PIC 9(08).
019200     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YMD.
019300         10  WS-RUN-YEAR      PIC 9(04).
019400         10  WS-RUN-MONTH     PIC 9(02).
019500         10  WS-RUN-DAY       PIC 9(02).
019600     05  FILLER               PIC X(01).
019700
019800*        TIMESTAMP STAMPED ONTO EVERY STATUS RECORD - TIME-OF-
019900*        DAY IS READ ONCE PER TRANSFER SO A LONG RUN SHOWS
020000*        DISTINCT TIMES, NOT ONE FROZEN CLOCK READING.
020100 01  WS-TIME-NOW.
020200     05  WS-TIME-NOW-HHMMSS   PIC 9(08).
020300     05  WS-TIME-NOW-PARTS REDEFINES WS-TIME-NOW-HHMMSS.
020400         10  WS-TN-HOUR       PIC 9(02).
020500         10  WS-TN-MINUTE     PIC 9(02).
020600         10  WS-TN-SECOND     PIC 9(02).
020700         10  WS-TN-HUNDREDTH  PIC 9(02).
020800     05  FILLER               PIC X(01).
020900 01  WS-STAMP-OUT             PIC X(19).
021000
021100*        ACCUMULATED STATUS RECORDS, DRAINED TO TRANSTAT AT
021200*        END OF RUN - CR-0261.  SAME SHAPE AS THE FD RECORD,
021300*        TAGGED -TBL SO IT CAN LIVE ALONGSIDE IT.
021400 01  WS-STATUS-TABLE-AREA.
021500     05  WS-STATUS-COUNT      PIC 9(4) COMP VALUE ZERO.
021600     05  FILLER               PIC X(01).
021700     05  WS-STATUS-ENTRY      OCCURS 1000 TIMES
021800                              INDEXED BY WS-ST-IX.
021900         10  WS-ST-TXN-SEQ    PIC 9(8).
022000         10  WS-ST-STATUS     PIC X(8).
022100         10  WS-ST-MESSAGE    PIC X(60).
022200         10  WS-ST-TIMESTAMP  PIC X(19).
022300         10  FILLER           PIC X(01).
022400
022500*        ACCEPTED-TRANSFER QUEUE - CR-0467.  BUILT IN FULL BY THE
022600*        INTAKE PASS (300-PROCESS-TRANSFER-REQUEST) BEFORE ANY
022700*        POSTING HAPPENS; DRAINED IN ARRIVAL ORDER BY THE POSTING
022800*        PASS (200-POST-QUEUED-TRANSFERS) SO TWO TRANSFERS AGAINST
022900*        THE SAME SENDER ARE POSTED ONE AFTER THE OTHER, NOT BOTH
023000*        AGAINST THE SAME PRE-POSTING BALANCE.
023100 01  WS-QUEUE-AREA.
023200     05  WS-QUEUE-COUNT       PIC 9(4) COMP VALUE ZERO.
023300     05  FILLER               PIC X(01).
023400     05  WS-QUEUE-ENTRY       OCCURS 1000 TIMES
023500                              INDEXED BY WS-Q-IX.
023600         10  WS-Q-TXN-SEQ     PIC 9(8).
023700         10  WS-Q-FROM-ID     PIC 9(10).
023800         10  WS-Q-TO-ID       PIC 9(10).
023900         10  WS-Q-AMOUNT      PIC S9(11)V99.
024000         10  FILLER           PIC X(01).
024100
024200*        SUMMARY REPORT PRINT LINES - HABIT CARRIED OVER FROM
024300*        THE OLD INVENTORY REPORT STEP (TITLE/HEADER/DETAIL/
024400*        TOTAL/FOOTER), RESTATED AGAINST TRANSFER DATA.
024500 01  RPT-TITLE.
024600     05  FILLER               PIC X(05) VALUE SPACES.
024700     05  FILLER               PIC X(34)
024800         VALUE "MONEY TRANSFER SUMMARY REPORT FOR ".
024900     05  RPT-TITLE-YEAR       PIC 9(04).
025000     05  FILLER               PIC X(01) VALUE "-".
025100     05  RPT-TITLE-MONTH      PIC 9(02).
025200     05  FILLER               PIC X(01) VALUE "-".
025300     05  RPT-TITLE-DAY        PIC 9(02).
025400     05  FILLER               PIC X(83) VALUE SPACES.
025500
025600 01  RPT-HEADER.
025700     05  FILLER               PIC X(01) VALUE SPACES.
025800     05  FILLER               PIC X(09) VALUE "SEQ NO".
025900     05  FILLER               PIC X(12) VALUE "FROM ACCT".
026000     05  FILLER               PIC X(12) VALUE "TO ACCT".
026100     05  FILLER               PIC X(16) VALUE "AMOUNT".
026200     05  FILLER               PIC X(10) VALUE "STATUS".
026300     05  FILLER               PIC X(60) VALUE "MESSAGE".
026400
026500 01  RPT-DETAIL.
026600     05  FILLER               PIC X(01) VALUE SPACES.
026700     05  RPT-SEQ-O            PIC Z(7)9.
026800     05  FILLER               PIC X(02) VALUE SPACES.
026900     05  RPT-FROM-O           PIC Z(9)9.
027000     05  FILLER               PIC X(02) VALUE SPACES.
027100     05  RPT-TO-O             PIC Z(9)9.
027200     05  FILLER               PIC X(02) VALUE SPACES.
027300     05  RPT-AMOUNT-O         PIC Z(9)9.99-.
027400     05  FILLER               PIC X(02) VALUE SPACES.
027500     05  RPT-STATUS-O         PIC X(08).
027600     05  FILLER               PIC X(02) VALUE SPACES.
027700     05  RPT-MESSAGE-O        PIC X(60).
027800
027900 01  RPT-TOTAL-LINE.
028000     05  FILLER               PIC X(02) VALUE SPACES.
028100     05  RPT-TOTAL-LABEL      PIC X(32).
028200     05  RPT-TOTAL-VALUE      PIC Z(9)9.
028300
028400 01  RPT-AMOUNT-TOTAL-LINE.
028500     05  FILLER               PIC X(02) VALUE SPACES.
028600     05  FILLER               PIC X(32)
028700         VALUE "TOTAL AMOUNT TRANSFERRED".
028800     05  RPT-TOTAL-AMOUNT     PIC Z(9)9.99-.
028900
029000 01  RPT-ACCT-LISTING-TITLE.
029100     05  FILLER               PIC X(02) VALUE SPACES.
029200     05  FILLER               PIC X(30)
029300         VALUE "FINAL ACCOUNT LISTING".
029400     05  FILLER               PIC X(100) VALUE SPACES.
029500
029600 01  RPT-ACCT-LISTING-HEADER.
029700     05  FILLER               PIC X(01) VALUE SPACES.
029800     05  FILLER               PIC X(12) VALUE "ACCOUNT ID".
029900     05  FILLER               PIC X(16) VALUE "CLOSING BALANCE".
030000
030100 01  RPT-ACCT-LISTING-DETAIL.
030200     05  FILLER               PIC X(01) VALUE SPACES.
030300     05  RPT-ACCT-ID-O        PIC Z(9)9.
030400     05  FILLER               PIC X(02) VALUE SPACES.
030500     05  RPT-ACCT-BALANCE-O   PIC Z(9)9.99-.
030600
030700* CR-0452 - ACCOUNT TABLE AND LOOKUP-PARAMETER AREA, SHARED WITH
030800* ACCTSRCH.
030900 COPY "Copybooks/AcctTbl.cpy".
031000
031100******************************************************************
031200 PROCEDURE                   DIVISION.
031300*-----------------------------------------------------------------
031400* MAIN PROCEDURE.
031500*-----------------------------------------------------------------
031600 100-TRANSFER-POST.
031700     PERFORM 200-INITIATE-TRANSFER-POST.
031800     PERFORM 200-PROCEED-TRANSFER-POST
031900                             UNTIL TRANREQ-EOF.
032000     PERFORM 200-POST-QUEUED-TRANSFERS.
032100     PERFORM 200-TERMINATE-TRANSFER-POST.
032200
032300     STOP RUN.
032400
032500******************************************************************
032600* OPEN FILES, LOAD THE MASTER INTO THE ACCOUNT TABLE, PRINT
032700* THE REPORT TITLE AND HEADER, AND READ THE FIRST REQUEST.
032800*-----------------------------------------------------------------
032900 200-INITIATE-TRANSFER-POST.
033000     PERFORM 300-OPEN-ALL-FILES.
033100     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
033200     ACCEPT   WS-RUN-DATE-YMD FROM DATE YYYYMMDD.
033300     PERFORM 300-LOAD-MASTER-TABLE.
033400     PERFORM 300-PRINT-SUMMARY-REPORT-TITLE.
033500     PERFORM 300-PRINT-SUMMARY-REPORT-HEADER.
033600     PERFORM 300-READ-TRANREQ-FILE-IN.
033700
033800*-----------------------------------------------------------------
033900* ONE TRANSFER REQUEST - INTAKE-VALIDATED AND, IF ACCEPTED,
034000* APPENDED TO THE QUEUE (CR-0467).  NOTHING IS POSTED HERE.
034100*-----------------------------------------------------------------
034200 200-PROCEED-TRANSFER-POST.
034300     PERFORM 300-PROCESS-TRANSFER-REQUEST.
034400     PERFORM 300-READ-TRANREQ-FILE-IN.
034500
034600*-----------------------------------------------------------------
034700* DRAIN THE QUEUE BUILT BY PASS ONE, POSTING EACH ENTRY
034800* AGAINST WHATEVER BALANCE IS CURRENT AT THAT POINT (CR-0467).
034900*-----------------------------------------------------------------
035000 200-POST-QUEUED-TRANSFERS.
035100     PERFORM 300-POST-ONE-QUEUED-TRANSFER
035200             VARYING WS-IX FROM 1 BY 1
035300             UNTIL WS-IX > WS-QUEUE-COUNT.
035400
035500*-----------------------------------------------------------------
035600* DRAIN THE ACCUMULATED STATUS RECORDS, WRITE THE UPDATED
035700* MASTER, PRINT THE CONTROL TOTALS AND THE FINAL ACCOUNT
035800* LISTING, AND CLOSE UP.
035900*-----------------------------------------------------------------
036000 200-TERMINATE-TRANSFER-POST.
036100     PERFORM 500-DRAIN-STATUS-TABLE.
036200     PERFORM 300-WRITE-MASTER-TABLE.
036300     PERFORM 300-PRINT-CONTROL-TOTALS.
036400     PERFORM 300-PRINT-FINAL-ACCOUNT-LISTING.
036500     PERFORM 300-CLOSE-ALL-FILES.
036600     DISPLAY "TRANSFER-POST - READ "      WS-READ-COUNT
036700             " POSTED "                   WS-POSTED-COUNT
036800             " INTAKE-REJECTED "          WS-INTAKE-REJECT-CNT
036900             " POST-ERRORS "              WS-POST-ERROR-COUNT.
037000
037100******************************************************************
037200 300-OPEN-ALL-FILES.
037300     OPEN    INPUT   ACCOUNT-MASTER-IN
037400             INPUT   TRAN-REQUEST-FILE-IN
037500             OUTPUT  ACCOUNT-MASTER-OUT
037600             OUTPUT  TRAN-STATUS-OUT
037700             OUTPUT  SUMMARY-REPORT-OUT.
037800
037900*-----------------------------------------------------------------
038000 300-INITIALIZE-SWITCHES-AND-COUNTERS.
038100     INITIALIZE SWITCHES-AND-COUNTERS.
038200     MOVE ZERO                TO AS-TABLE-COUNT.
038300     MOVE ZERO                TO WS-STATUS-COUNT.
038400     MOVE ZERO                TO WS-QUEUE-COUNT.
038500
038600*-----------------------------------------------------------------
038700* THE MASTER FROM ACCTMAIN IS ALREADY IN ACCT-ID ORDER - LOAD
038800* IT STRAIGHT INTO THE TABLE, NO INSERT SHUFFLING NEEDED.
038900*-----------------------------------------------------------------
039000 300-LOAD-MASTER-TABLE.
039100     PERFORM 400-READ-MASTER-RECORD
039200             UNTIL MASTER-EOF.
039300
039400*-----------------------------------------------------------------
039500 400-READ-MASTER-RECORD.
039600     READ ACCOUNT-MASTER-IN
039700             AT END      MOVE "Y"    TO MASTER-EOF-SW
039800             NOT AT END  PERFORM 400-APPEND-MASTER-RECORD.
039900
040000*-----------------------------------------------------------------
040100 400-APPEND-MASTER-RECORD.
040200     ADD 1                        TO AS-TABLE-COUNT.
040300     MOVE AS-TABLE-COUNT          TO WS-IX.
040400     MOVE ACCT-ID-IN              TO AS-ENTRY-ID(WS-IX).
040500     MOVE ACCT-BALANCE-IN         TO AS-ENTRY-BALANCE(WS-IX).
040600
040700*-----------------------------------------------------------------
040800 300-READ-TRANREQ-FILE-IN.
040900     READ TRAN-REQUEST-FILE-IN
041000             AT END      MOVE "Y"    TO TRANREQ-EOF-SW
041100             NOT AT END  ADD 1       TO WS-READ-COUNT.
041200
041300*-----------------------------------------------------------------
041400* DISPATCH ONE TRANSFER REQUEST - INTAKE VALIDATION, THE
041500* ACCEPTANCE ACKNOWLEDGEMENT, AND THE QUEUE APPEND (CR-0467).
041600*-----------------------------------------------------------------
041700 300-PROCESS-TRANSFER-REQUEST.
041800     IF TRANREQ-EOF
041900         GO TO 300-PROCESS-TRANSFER-REQUEST-EXIT.
042000     PERFORM 400-VALIDATE-INTAKE.
042100     IF WS-INTAKE-INVALID
042200         ADD 1                     TO WS-INTAKE-REJECT-CNT
042300         DISPLAY "REJECTED TXN-SEQ=" TXN-SEQ-IN " - "
042400                 WS-REJECT-MESSAGE
042500         GO TO 300-PROCESS-TRANSFER-REQUEST-EXIT.
042600     DISPLAY "ACCEPTED TXN-SEQ=" TXN-SEQ-IN
042700             " - Request for transaction has been send "
042800             "success".
042900     PERFORM 400-APPEND-QUEUE-ENTRY.
043000 300-PROCESS-TRANSFER-REQUEST-EXIT.
043100     EXIT.
043200
043300*-----------------------------------------------------------------
043400* APPEND ONE ACCEPTED TRANSFER TO THE QUEUE (CR-0467).  THE
043500* ACCOUNT TABLE IS NOT TOUCHED HERE - POSTING HAPPENS IN PASS
043550* TWO.
043600*-----------------------------------------------------------------
043700 400-APPEND-QUEUE-ENTRY.
043800     ADD 1                           TO WS-QUEUE-COUNT.
043900     MOVE WS-QUEUE-COUNT              TO WS-IX.
044000     MOVE TXN-SEQ-IN          TO WS-Q-TXN-SEQ(WS-IX).
044100     MOVE TXN-FROM-ID-IN      TO WS-Q-FROM-ID(WS-IX).
044200     MOVE TXN-TO-ID-IN        TO WS-Q-TO-ID(WS-IX).
044300     MOVE TXN-AMOUNT-IN       TO WS-Q-AMOUNT(WS-IX).
044400
044500*-----------------------------------------------------------------
044600* STRUCTURAL CHECKS, SELF-TRANSFER CHECK, SENDER FUNDS CHECK,
044700* AND RECEIVER-EXISTS CHECK, IN VALIDATION ORDER.
044800*-----------------------------------------------------------------
044900 400-VALIDATE-INTAKE.
045000     MOVE "Y"                      TO WS-INTAKE-VALID-SW.
045100     IF TXN-FROM-ID-IN = ZERO
045200             OR TXN-TO-ID-IN = ZERO
045300             OR TXN-AMOUNT-IN IS NOT NUMERIC
045400             OR TXN-AMT-NOT-POSITIVE-IN
045500         MOVE "N"                  TO WS-INTAKE-VALID-SW
045600         MOVE "Incorrect data"     TO WS-REJECT-MESSAGE
045700         GO TO 400-VALIDATE-INTAKE-EXIT.
045800     IF TXN-FROM-ID-IN = TXN-TO-ID-IN
045900         MOVE "N"                  TO WS-INTAKE-VALID-SW
046000         MOVE "You can`t send yourself"
046100                                   TO WS-REJECT-MESSAGE
046200         GO TO 400-VALIDATE-INTAKE-EXIT.
046300     PERFORM 400-LOOKUP-SENDER.
046400     IF AS-NOT-FOUND OR AS-FOUND-BALANCE < TXN-AMOUNT-IN
046500         MOVE "N"                  TO WS-INTAKE-VALID-SW
046600         MOVE "the sender has`t had enough money. Please
046700-            " try later"
046800                                   TO WS-REJECT-MESSAGE
046900         GO TO 400-VALIDATE-INTAKE-EXIT.
047000     PERFORM 400-LOOKUP-RECEIVER.
047100     IF AS-NOT-FOUND
047200         MOVE "N"                  TO WS-INTAKE-VALID-SW
047300         STRING "Receiver with id=" DELIMITED BY SIZE
047400                TXN-TO-ID-IN        DELIMITED BY SIZE
047500                " hasn`t existed"   DELIMITED BY SIZE
047600                INTO WS-REJECT-MESSAGE.
047700 400-VALIDATE-INTAKE-EXIT.
047800     EXIT.
047900
048000*-----------------------------------------------------------------
048100 400-LOOKUP-SENDER.
048200     MOVE TXN-FROM-ID-IN            TO AS-SEARCH-ID.
048300     CALL "ACCOUNT-SEARCH"          USING ACCOUNT-SEARCH-AREA.
048400
048500*-----------------------------------------------------------------
048600 400-LOOKUP-RECEIVER.
048700     MOVE TXN-TO-ID-IN              TO AS-SEARCH-ID.
048800     CALL "ACCOUNT-SEARCH"          USING ACCOUNT-SEARCH-AREA.
048900
049000*-----------------------------------------------------------------
049100* LOOK UP THE SENDER/RECEIVER OF THE QUEUE ENTRY AT WS-IX
049200* (CR-0467).  SEPARATE FROM 400-LOOKUP-SENDER/400-LOOKUP-
049300* RECEIVER BECAUSE THE POSTING PASS ADDRESSES THE QUEUE TABLE,
049400* NOT THE CURRENT TRANREQ RECORD - THERE IS NO CURRENT TRANREQ
049500* RECORD BY THE TIME POSTING RUNS.
049600*-----------------------------------------------------------------
049700 400-LOOKUP-QUEUED-SENDER.
049800     MOVE WS-Q-FROM-ID(WS-IX)       TO AS-SEARCH-ID.
049900     CALL "ACCOUNT-SEARCH"          USING ACCOUNT-SEARCH-AREA.
050000
050100*-----------------------------------------------------------------
050200 400-LOOKUP-QUEUED-RECEIVER.
050300     MOVE WS-Q-TO-ID(WS-IX)         TO AS-SEARCH-ID.
050400     CALL "ACCOUNT-SEARCH"          USING ACCOUNT-SEARCH-AREA.
050500
050600*-----------------------------------------------------------------
050700* RE-FETCH SENDER AND RECEIVER (CR-0417 - MISSING IS ZERO),
050800* PRE-CHECK, SUFFICIENT-FUNDS RE-CHECK, THEN POST, AGAINST THE
050900* QUEUE ENTRY AT WS-IX.  CR-0467 - THIS NOW RUNS ONCE PER
051000* QUEUE ENTRY IN PASS TWO, AFTER EVERY ENTRY IN WS-QUEUE-AREA
051100* HAS ALREADY BEEN ACCEPTED AT INTAKE, SO A SENDER DEBITED BY
051200* AN EARLIER ENTRY IN THE SAME QUEUE CAN STILL FAIL THE
051300* RE-CHECK BELOW AGAINST A LATER ENTRY.
051400*-----------------------------------------------------------------
051500 400-POST-TRANSFER.
051600     MOVE "Y"                       TO WS-POST-RESULT-SW.
051700     PERFORM 400-LOOKUP-QUEUED-SENDER.
051800     IF AS-FOUND
051900         MOVE AS-FOUND-INDEX         TO WS-SENDER-IX
052000         MOVE AS-FOUND-BALANCE       TO WS-SENDER-BALANCE
052100     ELSE
052200         MOVE ZERO                   TO WS-SENDER-IX
052300         MOVE ZERO                   TO WS-SENDER-BALANCE.
052400     PERFORM 400-LOOKUP-QUEUED-RECEIVER.
052500     IF AS-FOUND
052600         MOVE AS-FOUND-INDEX         TO WS-RECEIVER-IX
052700         MOVE AS-FOUND-BALANCE       TO WS-RECEIVER-BALANCE
052800     ELSE
052900         MOVE ZERO                   TO WS-RECEIVER-IX
053000         MOVE ZERO                   TO WS-RECEIVER-BALANCE.
053100     IF WS-SENDER-BALANCE NOT GREATER THAN ZERO
053200             OR WS-RECEIVER-BALANCE NOT GREATER THAN ZERO
053300         MOVE "N"                    TO WS-POST-RESULT-SW
053400         MOVE "Data has been corrupted or the sender don`t
053500-            " have enough money"
053600                                     TO WS-REJECT-MESSAGE
053700         GO TO 400-POST-TRANSFER-EXIT.
053800     COMPUTE WS-POST-RESULT = WS-SENDER-BALANCE
053900             - WS-Q-AMOUNT(WS-IX).
054000     IF WS-POST-RESULT < ZERO
054100         MOVE "N"                    TO WS-POST-RESULT-SW
054200         MOVE "The sender don`t have enough money"
054300                                      TO WS-REJECT-MESSAGE
054400         GO TO 400-POST-TRANSFER-EXIT.
054500     MOVE WS-POST-RESULT        TO AS-ENTRY-BALANCE(WS-SENDER-IX).
054600     ADD WS-Q-AMOUNT(WS-IX)
054700                         TO AS-ENTRY-BALANCE(WS-RECEIVER-IX).
054800 400-POST-TRANSFER-EXIT.
054900     PERFORM 400-APPEND-STATUS-ENTRY.
055000
055100*-----------------------------------------------------------------
055200* APPEND ONE STATUS ENTRY TO THE ACCUMULATOR (CR-0261).  READS
055300* THE QUEUE ENTRY AT WS-IX RATHER THAN A TRANREQ RECORD
055350* (CR-0467).
055400*-----------------------------------------------------------------
055500 400-APPEND-STATUS-ENTRY.
055600     ACCEPT  WS-TIME-NOW-HHMMSS     FROM TIME.
055700     STRING  WS-RUN-YEAR  "-" WS-RUN-MONTH "-" WS-RUN-DAY
055800             DELIMITED BY SIZE INTO WS-STAMP-OUT.
055900     MOVE    WS-STAMP-OUT(1:10)     TO ST-TS-DATE-OUT.
056000     STRING  WS-TN-HOUR ":" WS-TN-MINUTE ":" WS-TN-SECOND
056100             DELIMITED BY SIZE INTO ST-TS-TIME-OUT.
056200     ADD 1                           TO WS-STATUS-COUNT.
056300     MOVE WS-STATUS-COUNT            TO WS-ST-IX.
056400     MOVE WS-Q-TXN-SEQ(WS-IX)    TO WS-ST-TXN-SEQ(WS-ST-IX).
056500     IF WS-POST-OK
056600         ADD 1                    TO WS-POSTED-COUNT
056700         ADD WS-Q-AMOUNT(WS-IX)   TO WS-TOTAL-TRANSFERRED
056800         MOVE "SUCCESS "          TO WS-ST-STATUS(WS-ST-IX)
056900         MOVE SPACES              TO WS-ST-MESSAGE(WS-ST-IX)
057000     ELSE
057100         ADD 1                    TO WS-POST-ERROR-COUNT
057200         MOVE "ERROR   "          TO WS-ST-STATUS(WS-ST-IX)
057300         MOVE WS-REJECT-MESSAGE   TO WS-ST-MESSAGE(WS-ST-IX).
057400     MOVE ST-TIMESTAMP-OUT      TO WS-ST-TIMESTAMP(WS-ST-IX).
057500
057600*-----------------------------------------------------------------
057700* ONE DETAIL LINE ON THE SUMMARY REPORT - PRINTED AS THE QUEUE
057800* ENTRY IS POSTED, SINCE ONLY THIS PARAGRAPH STILL HAS THE
057900* FROM-ID/TO-ID/AMOUNT IN STORAGE (CR-0310; READS WS-QUEUE-AREA
058000* INSTEAD OF A TRANREQ RECORD AS OF CR-0467).
058100*-----------------------------------------------------------------
058200 400-PRINT-DETAIL-LINE.
058300     IF WS-LINE-CNT > 50
058400         PERFORM 400-SUMMARY-REPORT-PAGESKIP.
058500     MOVE WS-Q-TXN-SEQ(WS-IX)        TO RPT-SEQ-O.
058600     MOVE WS-Q-FROM-ID(WS-IX)        TO RPT-FROM-O.
058700     MOVE WS-Q-TO-ID(WS-IX)          TO RPT-TO-O.
058800     MOVE WS-Q-AMOUNT(WS-IX)         TO RPT-AMOUNT-O.
058900     MOVE WS-ST-STATUS(WS-ST-IX)     TO RPT-STATUS-O.
059000     MOVE WS-ST-MESSAGE(WS-ST-IX)    TO RPT-MESSAGE-O.
059100     WRITE SUMMARY-LINE-OUT          FROM RPT-DETAIL.
059200     ADD 1                           TO WS-LINE-CNT.
059300
059400*-----------------------------------------------------------------
059500* POST AND REPORT ONE QUEUED TRANSFER (CR-0467).  CALLED BY
059600* 200-POST-QUEUED-TRANSFERS FOR EACH ENTRY IN WS-QUEUE-AREA.
059700*-----------------------------------------------------------------
059800 300-POST-ONE-QUEUED-TRANSFER.
059900     PERFORM 400-POST-TRANSFER.
060000     PERFORM 400-PRINT-DETAIL-LINE.
060100
060200*-----------------------------------------------------------------
060300* WRITE EVERY ACCUMULATED STATUS ENTRY TO TRANSTAT, THEN
060400* CLEAR THE ACCUMULATOR (CR-0261).
060500*-----------------------------------------------------------------
060600 500-DRAIN-STATUS-TABLE.
060700     PERFORM 600-WRITE-ONE-STATUS-ENTRY
060800             VARYING WS-IX FROM 1 BY 1
060900             UNTIL WS-IX > WS-STATUS-COUNT.
061000     MOVE ZERO                       TO WS-STATUS-COUNT.
061100
061200*-----------------------------------------------------------------
061300 600-WRITE-ONE-STATUS-ENTRY.
061400     MOVE WS-ST-TXN-SEQ(WS-IX)       TO ST-TXN-SEQ-OUT.
061500     MOVE WS-ST-STATUS(WS-IX)        TO ST-STATUS-OUT.
061600     MOVE WS-ST-MESSAGE(WS-IX)       TO ST-MESSAGE-OUT.
061700     MOVE WS-ST-TIMESTAMP(WS-IX)     TO ST-TIMESTAMP-OUT.
061800     WRITE TRANSACTION-STATUS-RECORD-OUT.
061900
062000*-----------------------------------------------------------------
062100 300-WRITE-MASTER-TABLE.
062200     PERFORM 400-WRITE-ONE-MASTER-ENTRY
062300             VARYING WS-IX FROM 1 BY 1
062400             UNTIL WS-IX > AS-TABLE-COUNT.
062500
062600*-----------------------------------------------------------------
062700 400-WRITE-ONE-MASTER-ENTRY.
062800     MOVE AS-ENTRY-ID(WS-IX)         TO ACCT-ID-OUT.
062900     MOVE AS-ENTRY-BALANCE(WS-IX)    TO ACCT-BALANCE-OUT.
063000     WRITE ACCOUNT-RECORD-OUT.
063100
063200*-----------------------------------------------------------------
063300 300-CLOSE-ALL-FILES.
063400     CLOSE   ACCOUNT-MASTER-IN
063500             TRAN-REQUEST-FILE-IN
063600             ACCOUNT-MASTER-OUT
063700             TRAN-STATUS-OUT
063800             SUMMARY-REPORT-OUT.
063900
064000******************************************************************
064100* SUMMARY REPORT TITLE, HEADER, AND PAGE-SKIP - HABIT CARRIED
064200* OVER FROM THE OLD INVENTORY REPORT STEP.
064300*-----------------------------------------------------------------
064400 300-PRINT-SUMMARY-REPORT-TITLE.
064500     MOVE WS-RUN-YEAR                TO RPT-TITLE-YEAR.
064600     MOVE WS-RUN-MONTH               TO RPT-TITLE-MONTH.
064700     MOVE WS-RUN-DAY                 TO RPT-TITLE-DAY.
064800     WRITE SUMMARY-LINE-OUT          FROM RPT-TITLE
064900             AFTER ADVANCING C01.
065000
065100*-----------------------------------------------------------------
065200 300-PRINT-SUMMARY-REPORT-HEADER.
065300     WRITE SUMMARY-LINE-OUT          FROM RPT-HEADER
065400             AFTER ADVANCING 2 LINES.
065500     MOVE ZERO                       TO WS-LINE-CNT.
065600
065700*-----------------------------------------------------------------
065800 400-SUMMARY-REPORT-PAGESKIP.
065900     WRITE SUMMARY-LINE-OUT          AFTER ADVANCING PAGE.
066000     PERFORM 300-PRINT-SUMMARY-REPORT-HEADER.
066100
066200*-----------------------------------------------------------------
066300* CONTROL TOTALS - REQUESTS READ, REJECTED AT INTAKE, POSTED,
066400* POSTING ERRORS, TOTAL AMOUNT TRANSFERRED.
066500*-----------------------------------------------------------------
066600 300-PRINT-CONTROL-TOTALS.
066700     MOVE "TRANSFER REQUESTS READ"      TO RPT-TOTAL-LABEL.
066800     MOVE WS-READ-COUNT                 TO RPT-TOTAL-VALUE.
066900     WRITE SUMMARY-LINE-OUT FROM RPT-TOTAL-LINE
067000             AFTER ADVANCING 3 LINES.
067100     MOVE "REJECTED AT INTAKE"          TO RPT-TOTAL-LABEL.
067200     MOVE WS-INTAKE-REJECT-CNT          TO RPT-TOTAL-VALUE.
067300     WRITE SUMMARY-LINE-OUT FROM RPT-TOTAL-LINE
067400             AFTER ADVANCING 1 LINES.
067500     MOVE "POSTED (SUCCESS)"            TO RPT-TOTAL-LABEL.
067600     MOVE WS-POSTED-COUNT               TO RPT-TOTAL-VALUE.
067700     WRITE SUMMARY-LINE-OUT FROM RPT-TOTAL-LINE
067800             AFTER ADVANCING 1 LINES.
067900     MOVE "POSTING ERRORS"              TO RPT-TOTAL-LABEL.
068000     MOVE WS-POST-ERROR-COUNT           TO RPT-TOTAL-VALUE.
068100     WRITE SUMMARY-LINE-OUT FROM RPT-TOTAL-LINE
068200             AFTER ADVANCING 1 LINES.
068300     MOVE WS-TOTAL-TRANSFERRED          TO RPT-TOTAL-AMOUNT.
068400     WRITE SUMMARY-LINE-OUT FROM RPT-AMOUNT-TOTAL-LINE
068500             AFTER ADVANCING 1 LINES.
068600
068700*-----------------------------------------------------------------
068800* FINAL ACCOUNT LISTING - ONE LINE PER ACCOUNT, ASCENDING ID,
068900* STRAIGHT OFF THE IN-MEMORY TABLE.
069000*-----------------------------------------------------------------
069100 300-PRINT-FINAL-ACCOUNT-LISTING.
069200     WRITE SUMMARY-LINE-OUT FROM RPT-ACCT-LISTING-TITLE
069300             AFTER ADVANCING PAGE.
069400     WRITE SUMMARY-LINE-OUT FROM RPT-ACCT-LISTING-HEADER
069500             AFTER ADVANCING 2 LINES.
069600     PERFORM 400-PRINT-ONE-ACCT-LISTING-LINE
069700             VARYING WS-IX FROM 1 BY 1
069800             UNTIL WS-IX > AS-TABLE-COUNT.
069900
070000*-----------------------------------------------------------------
070100 400-PRINT-ONE-ACCT-LISTING-LINE.
070200     MOVE AS-ENTRY-ID(WS-IX)         TO RPT-ACCT-ID-O.
070300     MOVE AS-ENTRY-BALANCE(WS-IX)    TO RPT-ACCT-BALANCE-O.
070400     WRITE SUMMARY-LINE-OUT          FROM RPT-ACCT-LISTING-DETAIL.
