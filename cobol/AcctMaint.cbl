000100******************************************************************
000200* THIS PROGRAM MAINTAINS THE MONEY-TRANSFER ACCOUNT MASTER.
000300*
000400* USED FILES
000500*    - ACCOUNT MASTER FILE (IN)    : ACCTMSI
000600*    - NEW-ACCOUNT REQUEST FILE    : NEWACCT
000700*    - ACCOUNT MASTER FILE (OUT)   : ACCTMID
000800*
000900* ON A FIRST RUN (EMPTY MASTER) THE TABLE IS SEEDED WITH THREE
001000* STARTER ACCOUNTS BEFORE THE REQUEST FILE IS APPLIED - SEE
001100* 300-SEED-TABLE-IF-EMPTY.
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 ACCOUNT-MAINTAIN.
001600 AUTHOR.                     R. HALVORSEN.
001700 INSTALLATION.               MIDLAND STATE EMPLOYEES CREDIT
001800                             UNION - EDP DIVISION.
001900 DATE-WRITTEN.               03/14/1987.
002000 DATE-COMPILED.
002100 SECURITY.                   INTERNAL USE ONLY - SEE DP STANDARDS
002200                             MANUAL SECTION 4.2.
002300******************************************************************
002400* CHANGE LOG.
002500*-----------------------------------------------------------------
002600* DATE       BY    REQUEST    DESCRIPTION
002700* ---------- ----- ---------- -----------------------------------
002800* 03/14/1987 RH    INITIAL    PROGRAM WRITTEN - ADD-ONLY ACCOUNT
002900*                             MAINTENANCE AGAINST A SORTED
003000*                             MASTER.
003100* 09/02/1988 RH    CR-0118    DUPLICATE-ID CHECK NOW CALLS
003200*                             ACCOUNT-SEARCH INSTEAD OF SCANNING
003300*                             THE TABLE IN-LINE.
003400* 01/19/1990 DO    CR-0203    TABLE SIZE RAISED TO 1000 ENTRIES
003500*                             TO MATCH ACCTSRCH'S BINARY SEARCH.
003600* 11/30/1991 DO    CR-0260    SEED-ACCOUNT LOGIC ADDED FOR A
003700*                             CLEAN CONVERSION RUN (1,1000.00),
003800*                             (2,2000.00), (3,3000.00).
003900* 07/08/1993 MP    CR-0309    900-DELETE-ACCOUNT-BY-ID CARRIED
004000*                             OVER FROM THE OLD ON-LINE CLOSURE
004100*                             JOB FOR WHEN THAT FUNCTION MOVES
004200*                             TO BATCH - NOT DRIVEN BY ANY FILE
004300*                             IN THIS STEP TODAY.
004400* 04/22/1996 TY    CR-0388    REJECT MESSAGES REWORDED TO MATCH
004500*                             THE TELLER SYSTEM'S WORDING
004600*                             EXACTLY SO THE NIGHTLY RECON JOB
004700*                             CAN STRING-MATCH THEM.
004800* 12/11/1998 SQ    Y2K-004    DATE-WRITTEN AND DATE-COMPILED
004900*                             REVIEWED - NO TWO-DIGIT YEAR
005000*                             FIELDS IN THIS PROGRAM.
005100* 06/17/1999 SQ    CR-0417    INSERT LOGIC REWRITTEN TO USE THE
005200*                             INSERTION POINT ACCOUNT-SEARCH NOW
005300*                             RETURNS ON A MISS.
005400* 02/08/2001 SQ    CR-0452    ACCOUNT-SEARCH-AREA MOVED OUT TO
005500*                             ACCTTBL.CPY.
005600* 03/11/2003 SQ    CR-0467    ADDED 900-LOOKUP-ACCOUNT-BY-ID.  THE
005700*                             LOOKUP-BY-ID REJECT MESSAGE WAS
005800*                             FOUND MISSING FROM THE WHOLE SUITE
005900*                             ON AUDIT - CARRIED HERE THE SAME WAY
006000*                             CR-0309 CARRIED THE DELETE ENTRY
006100*                             POINT; NOT DRIVEN BY ANY FILE IN
006200*                             THIS STEP TODAY.
006300******************************************************************
006400 ENVIRONMENT                 DIVISION.
006500*-----------------------------------------------------------------
006600 CONFIGURATION               SECTION.
006700 SOURCE-COMPUTER.            WHATEVER-PC.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*-----------------------------------------------------------------
007100 INPUT-OUTPUT                SECTION.
007200 FILE-CONTROL.
007300     SELECT  ACCOUNT-MASTER-IN
007400             ASSIGN TO ACCTMSI
007500             ORGANIZATION IS LINE SEQUENTIAL.
007600
007700     SELECT  NEW-ACCT-FILE-IN
007800             ASSIGN TO NEWACCT
007900             ORGANIZATION IS LINE SEQUENTIAL.
008000
008100     SELECT  ACCOUNT-MASTER-OUT
008200             ASSIGN TO ACCTMID
008300             ORGANIZATION IS LINE SEQUENTIAL.
008400
008500******************************************************************
008600 DATA                        DIVISION.
008700*-----------------------------------------------------------------
008800 FILE                        SECTION.
008900 FD  ACCOUNT-MASTER-IN
009000     RECORD CONTAINS 23 CHARACTERS
009100     DATA RECORD IS ACCOUNT-RECORD-IN.
009200     COPY "Copybooks/AcctRec.cpy" REPLACING ==:TAG:== BY ==IN==.
009300
009400 FD  NEW-ACCT-FILE-IN
009500     RECORD CONTAINS 23 CHARACTERS
009600     DATA RECORD IS NEW-ACCOUNT-RECORD-IN.
009700     COPY "Copybooks/NewAcctRec.cpy"
009800         REPLACING ==:TAG:== BY ==IN==.
009900
010000 FD  ACCOUNT-MASTER-OUT
010100     RECORD CONTAINS 23 CHARACTERS
010200     DATA RECORD IS ACCOUNT-RECORD-OUT.
010300     COPY "Copybooks/AcctRec.cpy" REPLACING ==:TAG:== BY ==OUT==.
010400
010500*-----------------------------------------------------------------
010600 WORKING-STORAGE             SECTION.
010700*-----------------------------------------------------------------
010800 01  SWITCHES-AND-COUNTERS.
010900     05  MASTER-EOF-SW        PIC X(01).
011000         88  MASTER-EOF                VALUE "Y".
011100     05  NEWACCT-EOF-SW       PIC X(01).
011200         88  NEWACCT-EOF               VALUE "Y".
011300     05  WS-REQUEST-VALID-SW  PIC X(01).
011400         88  WS-REQUEST-VALID          VALUE "Y".
011500         88  WS-REQUEST-INVALID        VALUE "N".
011600     05  WS-READ-COUNT        PIC 9(6) COMP VALUE ZERO.
011700     05  WS-ACCEPT-COUNT      PIC 9(6) COMP VALUE ZERO.
011800     05  WS-REJECT-COUNT      PIC 9(6) COMP VALUE ZERO.
011900     05  WS-IX                PIC 9(4) COMP.
012000     05  WS-IX2               PIC 9(4) COMP.
012100     05  WS-DELETE-ID         PIC 9(10).
012200     05  WS-LOOKUP-ID         PIC 9(10).
012300     05  FILLER               PIC X(01).
012400
012500 01  WS-REJECT-MESSAGE        PIC X(60).
012600
012700*        RUN-DATE BREAKDOWN - PRINTED ON THE ACCEPT/REJECT
012800*        MESSAGES SO THE OPERATOR CAN TELL TODAY'S RUN FROM A
012900*        RERUN OF YESTERDAY'S INPUT.
013000 01  WS-RUN-DATE.
013100     05  WS-RUN-DATE-YMD      PIC 9(08).
013200     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YMD.
013300         10  WS-RUN-YEAR      PIC 9(04).
013400         10  WS-RUN-MONTH     PIC 9(02).
013500         10  WS-RUN-DAY       PIC 9(02).
013600     05  FILLER               PIC X(01).
013700
013800* CR-0452 - ACCOUNT TABLE AND LOOKUP-PARAMETER AREA, SHARED WITH
013900* ACCTSRCH.
014000 COPY "Copybooks/AcctTbl.cpy".
014100
014200******************************************************************
014300 PROCEDURE                   DIVISION.
014400*-----------------------------------------------------------------
014500* MAIN PROCEDURE.
014600*-----------------------------------------------------------------
014700 100-ACCOUNT-MAINTAIN.
014800     PERFORM 200-INITIATE-ACCOUNT-MAINTAIN.
014900     PERFORM 200-PROCEED-ACCOUNT-MAINTAIN
015000                             UNTIL NEWACCT-EOF.
015100     PERFORM 200-TERMINATE-ACCOUNT-MAINTAIN.
015200
015300     STOP RUN.
015400
015500******************************************************************
015600* OPEN FILES, LOAD THE MASTER INTO THE ACCOUNT TABLE (SEEDING
015700* IT IF EMPTY), AND READ THE FIRST REQUEST.
015800*-----------------------------------------------------------------
015900 200-INITIATE-ACCOUNT-MAINTAIN.
016000     PERFORM 300-OPEN-ALL-FILES.
016100     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
016200     ACCEPT   WS-RUN-DATE-YMD FROM DATE YYYYMMDD.
016300     PERFORM 300-LOAD-MASTER-TABLE.
016400     PERFORM 300-SEED-TABLE-IF-EMPTY.
016500     PERFORM 300-READ-NEW-ACCT-FILE-IN.
016600
016700*-----------------------------------------------------------------
016800* ONE NEW-ACCOUNT REQUEST - VALIDATED AND EITHER ADDED TO THE
016900* TABLE OR REJECTED.
017000*-----------------------------------------------------------------
017100 200-PROCEED-ACCOUNT-MAINTAIN.
017200     PERFORM 300-PROCESS-NEW-ACCT-REQUEST.
017300     PERFORM 300-READ-NEW-ACCT-FILE-IN.
017400
017500*-----------------------------------------------------------------
017600* WRITE THE TABLE BACK OUT IN ACCT-ID ORDER AND CLOSE UP.
017700*-----------------------------------------------------------------
017800 200-TERMINATE-ACCOUNT-MAINTAIN.
017900     PERFORM 300-WRITE-MASTER-TABLE.
018000     PERFORM 300-CLOSE-ALL-FILES.
018100     DISPLAY "ACCOUNT-MAINTAIN - READ "   WS-READ-COUNT
018200             " ACCEPTED "                 WS-ACCEPT-COUNT
018300             " REJECTED "                 WS-REJECT-COUNT.
018400
018500******************************************************************
018600 300-OPEN-ALL-FILES.
018700     OPEN    INPUT   ACCOUNT-MASTER-IN
018800             INPUT   NEW-ACCT-FILE-IN
018900             OUTPUT  ACCOUNT-MASTER-OUT.
019000
019100*-----------------------------------------------------------------
019200 300-INITIALIZE-SWITCHES-AND-COUNTERS.
019300     INITIALIZE SWITCHES-AND-COUNTERS.
019400     MOVE ZERO                TO AS-TABLE-COUNT.
019500
019600*-----------------------------------------------------------------
019700* READ THE MASTER IN ACCT-ID ORDER AND LOAD IT STRAIGHT INTO
019800* THE TABLE - ALREADY SORTED, SO NO INSERT SHUFFLING NEEDED
019900* HERE.
020000*-----------------------------------------------------------------
020100 300-LOAD-MASTER-TABLE.
020200     PERFORM 400-READ-MASTER-RECORD
020300             UNTIL MASTER-EOF.
020400
020500*-----------------------------------------------------------------
020600 400-READ-MASTER-RECORD.
020700     READ ACCOUNT-MASTER-IN
020800             AT END      MOVE "Y"    TO MASTER-EOF-SW
020900             NOT AT END  PERFORM 400-APPEND-MASTER-RECORD.
021000
021100*-----------------------------------------------------------------
021200 400-APPEND-MASTER-RECORD.
021300     ADD 1                        TO AS-TABLE-COUNT.
021400     MOVE AS-TABLE-COUNT          TO WS-IX.
021500     MOVE ACCT-ID-IN              TO AS-ENTRY-ID(WS-IX).
021600     MOVE ACCT-BALANCE-IN         TO AS-ENTRY-BALANCE(WS-IX).
021700
021800*-----------------------------------------------------------------
021900* CR-0260 - seed three starter accounts when the master came in
022000* empty (first-time conversion run).
022100*-----------------------------------------------------------------
022200 300-SEED-TABLE-IF-EMPTY.
022300     IF AS-TABLE-COUNT = ZERO
022400         MOVE 1                   TO AS-TABLE-COUNT
022500         MOVE 0000000001          TO AS-ENTRY-ID(1)
022600         MOVE 1000.00             TO AS-ENTRY-BALANCE(1)
022700         MOVE 2                   TO AS-TABLE-COUNT
022800         MOVE 0000000002          TO AS-ENTRY-ID(2)
022900         MOVE 2000.00             TO AS-ENTRY-BALANCE(2)
023000         MOVE 3                   TO AS-TABLE-COUNT
023100         MOVE 0000000003          TO AS-ENTRY-ID(3)
023200         MOVE 3000.00             TO AS-ENTRY-BALANCE(3)
023300         DISPLAY "ACCOUNT-MAINTAIN - MASTER WAS EMPTY, SEEDED 3 "
023400                 "STARTER ACCOUNTS".
023500
023600*-----------------------------------------------------------------
023700 300-READ-NEW-ACCT-FILE-IN.
023800     READ NEW-ACCT-FILE-IN
023900             AT END      MOVE "Y"    TO NEWACCT-EOF-SW
024000             NOT AT END  ADD 1       TO WS-READ-COUNT.
024100
024200*-----------------------------------------------------------------
024300* VALIDATE THE REQUEST, REJECT IT, OR ADD IT TO THE TABLE.
024400*-----------------------------------------------------------------
024500 300-PROCESS-NEW-ACCT-REQUEST.
024600     IF NEWACCT-EOF
024700         GO TO 300-PROCESS-NEW-ACCT-REQUEST-EXIT.
024800     PERFORM 400-VALIDATE-STRUCTURAL-REQUEST.
024900     IF WS-REQUEST-INVALID
025000         GO TO 300-PROCESS-NEW-ACCT-REQUEST-EXIT.
025100     PERFORM 400-CHECK-DUPLICATE-ID.
025200     IF WS-REQUEST-INVALID
025300         GO TO 300-PROCESS-NEW-ACCT-REQUEST-EXIT.
025400     PERFORM 400-INSERT-ACCOUNT-ENTRY.
025500     ADD 1                         TO WS-ACCEPT-COUNT.
025600 300-PROCESS-NEW-ACCT-REQUEST-EXIT.
025700     EXIT.
025800
025900*-----------------------------------------------------------------
026000* ID AND BALANCE MUST BOTH BE PRESENT, BALANCE MUST NOT BE
026100* NEGATIVE.
026200*-----------------------------------------------------------------
026300 400-VALIDATE-STRUCTURAL-REQUEST.
026400     MOVE "Y"                      TO WS-REQUEST-VALID-SW.
026500     IF NA-ID-IN = ZERO OR NA-BALANCE-IN IS NOT NUMERIC
026600         MOVE "N"                  TO WS-REQUEST-VALID-SW
026700         MOVE "Id is empty or balance is empty"
026800                                    TO WS-REJECT-MESSAGE
026900         GO TO 400-VALIDATE-STRUCTURAL-REQUEST-EXIT.
027000     IF NA-BAL-NEGATIVE-IN
027100         MOVE "N"                  TO WS-REQUEST-VALID-SW
027200         MOVE "Balance less then 0.0"
027300                                    TO WS-REJECT-MESSAGE.
027400 400-VALIDATE-STRUCTURAL-REQUEST-EXIT.
027500     IF WS-REQUEST-INVALID
027600         ADD 1                     TO WS-REJECT-COUNT
027700         DISPLAY "REJECTED NA-ID=" NA-ID-IN " - "
027800                 WS-REJECT-MESSAGE.
027900
028000*-----------------------------------------------------------------
028100* CR-0118 - duplicate check now goes through ACCOUNT-SEARCH.
028200*-----------------------------------------------------------------
028300 400-CHECK-DUPLICATE-ID.
028400     MOVE NA-ID-IN                  TO AS-SEARCH-ID.
028500     CALL "ACCOUNT-SEARCH"          USING ACCOUNT-SEARCH-AREA.
028600     IF AS-FOUND
028700         MOVE "N"                   TO WS-REQUEST-VALID-SW
028800         ADD 1                      TO WS-REJECT-COUNT
028900         DISPLAY "REJECTED NA-ID=" NA-ID-IN
029000                 " - This user id=" NA-ID-IN " is already exist".
029100
029200*-----------------------------------------------------------------
029300* CR-0417 - AS-FOUND-INDEX holds the insertion point; shuffle
029400* every higher entry up one slot to make room, then drop the new
029500* account in.
029600*-----------------------------------------------------------------
029700 400-INSERT-ACCOUNT-ENTRY.
029800     PERFORM 500-SHIFT-TABLE-UP
029900             VARYING WS-IX FROM AS-TABLE-COUNT BY -1
030000             UNTIL WS-IX < AS-FOUND-INDEX.
030100     MOVE NA-ID-IN             TO AS-ENTRY-ID(AS-FOUND-INDEX).
030200     MOVE NA-BALANCE-IN       TO AS-ENTRY-BALANCE(AS-FOUND-INDEX).
030300     ADD 1                          TO AS-TABLE-COUNT.
030400     DISPLAY "ACCEPTED NA-ID=" NA-ID-IN
030500             " - Request for transaction has been send success".
030600
030700*-----------------------------------------------------------------
030800 500-SHIFT-TABLE-UP.
030900     COMPUTE WS-IX2 = WS-IX + 1.
031000     MOVE AS-ENTRY-ID(WS-IX)         TO AS-ENTRY-ID(WS-IX2).
031100     MOVE AS-ENTRY-BALANCE(WS-IX)    TO AS-ENTRY-BALANCE(WS-IX2).
031200
031300*-----------------------------------------------------------------
031400 300-WRITE-MASTER-TABLE.
031500     PERFORM 400-WRITE-ONE-MASTER-ENTRY
031600             VARYING WS-IX FROM 1 BY 1
031700             UNTIL WS-IX > AS-TABLE-COUNT.
031800
031900*-----------------------------------------------------------------
032000 400-WRITE-ONE-MASTER-ENTRY.
032100     MOVE AS-ENTRY-ID(WS-IX)         TO ACCT-ID-OUT.
032200     MOVE AS-ENTRY-BALANCE(WS-IX)    TO ACCT-BALANCE-OUT.
032300     WRITE ACCOUNT-RECORD-OUT.
032400
032500*-----------------------------------------------------------------
032600 300-CLOSE-ALL-FILES.
032700     CLOSE   ACCOUNT-MASTER-IN
032800             NEW-ACCT-FILE-IN
032900             ACCOUNT-MASTER-OUT.
033000
033100******************************************************************
033200* CR-0309 - account-closure entry point carried over from the
033300* on-line teller system's batch conversion.  No file in this job
033400* step drives it today; kept here so the shared account table
033500* module has one home instead of two.
033600*-----------------------------------------------------------------
033700 900-DELETE-ACCOUNT-BY-ID.
033800     MOVE WS-DELETE-ID                TO AS-SEARCH-ID.
033900     CALL "ACCOUNT-SEARCH"           USING ACCOUNT-SEARCH-AREA.
034000     IF AS-NOT-FOUND
034100         GO TO 900-DELETE-ACCOUNT-BY-ID-EXIT.
034200     PERFORM 950-SHIFT-TABLE-DOWN
034300             VARYING WS-IX FROM AS-FOUND-INDEX BY 1
034400             UNTIL WS-IX >= AS-TABLE-COUNT.
034500     SUBTRACT 1                      FROM AS-TABLE-COUNT.
034600 900-DELETE-ACCOUNT-BY-ID-EXIT.
034700     EXIT.
034800
034900******************************************************************
035000* CR-0467 - LOOKUP-BY-ID ENTRY POINT, CARRIED OVER THE SAME WAY AS
035100* 900-DELETE-ACCOUNT-BY-ID ABOVE (CR-0309).  AUDIT FOUND THIS
035200* REJECT TEXT MISSING FROM THE WHOLE SUITE - ADDED HERE SO THE
035300* SHARED ACCOUNT TABLE MODULE CARRIES IT EVEN THOUGH NO FILE IN
035400* THIS STEP TODAY DRIVES A LOOKUP REQUEST.
035500*-----------------------------------------------------------------
035600 900-LOOKUP-ACCOUNT-BY-ID.
035700     MOVE WS-LOOKUP-ID                TO AS-SEARCH-ID.
035800     CALL "ACCOUNT-SEARCH"           USING ACCOUNT-SEARCH-AREA.
035900     IF AS-NOT-FOUND
036000         STRING "The user with id=" DELIMITED BY SIZE
036100                WS-LOOKUP-ID        DELIMITED BY SIZE
036200                " not found"        DELIMITED BY SIZE
036300                INTO WS-REJECT-MESSAGE.
036400 900-LOOKUP-ACCOUNT-BY-ID-EXIT.
036500     EXIT.
036600
036700*-----------------------------------------------------------------
036800 950-SHIFT-TABLE-DOWN.
036900     COMPUTE WS-IX2 = WS-IX + 1.
037000     MOVE AS-ENTRY-ID(WS-IX2)         TO AS-ENTRY-ID(WS-IX).
037100     MOVE AS-ENTRY-BALANCE(WS-IX2)    TO AS-ENTRY-BALANCE(WS-IX).
